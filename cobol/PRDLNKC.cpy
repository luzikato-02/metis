000100******************************************************************
000200* COPYBOOK    :: PRDLNKC
000300* DESCRIPTION :: LINKAGE PASSED TO PRDCLN0M ON EVERY CALL
000400*
000500*----------------------------------------------------------------*
000600* VER.   | DATE       | BY  | COMMENT                    TICKET  *
000700*--------|------------|-----|----------------------------|-------*
000800*A.00.00|1987-02-26  | RTH | ORIGINAL LAYOUT             |PM0115 *
000900*A.00.01|2009-05-06  | LPQ | ADDED GC/D3 RESULT FIELDS   |PM1122 *
001000*----------------------------------------------------------------*
001100*
001200* LINK-CMD SELECTS THE CLEANING STEP PRDCLN0M IS TO PERFORM -
001300* THE DRIVER PASSES THE RAW/CLEAN RECORD AND THE PARAMETER
001400* COPYBOOKS ALONGSIDE THIS AREA ON THE SAME CALL:
001500*
001600*   HN = NORMALIZE/VALIDATE THE RAW FILE HEADER LINE
001700*   V1 = PASS 1  - VALIDATE ONE RAW RECORD
001800*   GC = PASS 2  - GROUP STYLE CHECK (MULTI-STYLE-SHIFT RULE)
001900*   D3 = PASS 3  - DERIVE METRICS AND APPLY EFFICIENCY BAND
002000*
002100******************************************************************
002200 01  LINK-REC.
002300     05  LINK-HDR.
002400         10  LINK-CMD                PIC X(02).
002500         10  LINK-RC                 PIC S9(04) COMP.
002550         10  FILLER                  PIC X(02).
002600*                   0    = OK
002700*                   9999 = REQUEST REJECTED / JOB MUST ABORT
002800     05  LINK-RESULT.
002900         10  LINK-REJECT-REASON      PIC X(02).
003000             88  LINK-REASON-NONE               VALUE SPACES.
003100             88  LINK-REASON-BAD-DATE           VALUE 'BD'.
003200             88  LINK-REASON-BAD-RUNTIME        VALUE 'BR'.
003300             88  LINK-REASON-BAD-RPM            VALUE 'BP'.
003400             88  LINK-REASON-RPM-OUTLIER        VALUE 'RO'.
003500             88  LINK-REASON-MULTI-STYLE        VALUE 'MS'.
003600             88  LINK-REASON-EFF-BAND           VALUE 'EB'.
003700         10  LINK-VERDICT            PIC X(01).
003800             88  LINK-VERDICT-KEEP              VALUE 'K'.
003900             88  LINK-VERDICT-DROP              VALUE 'D'.
003950         10  FILLER                  PIC X(02).
004000     05  LINK-AUX-INFO.
004100*                   HN - LIST OF MISSING REQUIRED FIELD NAMES
004200         10  LINK-MISSING-FIELDS     PIC X(80).
004300         10  LINK-MISSING-COUNT      PIC S9(04) COMP.
004400*                   GC - DISTINCT STYLE COUNT OF THE CURRENT GROUP
004500         10  LINK-GC-DISTINCT-STYLES PIC 9(04) COMP.
004600         10  FILLER                  PIC X(02).
