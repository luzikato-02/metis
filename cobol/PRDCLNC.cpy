000100******************************************************************
000200* COPYBOOK    :: PRDCLNC
000300* DESCRIPTION :: RECORD LAYOUT - CLEANED PRODUCTION OUTPUT FILE
000400*
000500*----------------------------------------------------------------*
000600* VER.   | DATE       | BY  | COMMENT                    TICKET  *
000700*--------|------------|-----|----------------------------|-------*
000800*A.00.00|1987-02-19  | RTH | ORIGINAL LAYOUT             |PM0114 *
000900*A.00.01|1996-03-14  | DWS | WIDENED STYLE-DESCR         |PM0601 *
001000*A.00.02|1998-11-30  | KMB | Y2K - DATE FIELD VERIFIED   |PM0788 *
001100*A.00.03|2009-05-06  | LPQ | ADDED PASS-3 METRIC FIELDS  |PM1122 *
001200*                     |     | (PER-SPINDLE, EFFICIENCY)   |       *
001300*----------------------------------------------------------------*
001400*
001500* OUTPUT RECORD FOR CLEAN-PROD-FILE: THE VALIDATED INPUT FIELDS
001600* PLUS THE METRICS DERIVED IN PASS 3 OF PRDCLN0M (PER-SPINDLE RUN
001700* TIME AND MACHINE EFFICIENCY). SHIFT-PERIOD AND RUN-TIME CARRY
001800* THE NORMALIZED NAMES SHIFT_PERIOD / RUN_TIME (SEE PRDCLN0M
001900* COMMAND HN); THE RECORD LAYOUT ITSELF IS UNCHANGED BY THAT.
002000*
002100******************************************************************
002200 01  PRD-CLEAN-RECORD.
002300     05  PRD-CLN-DATE                 PIC X(10).
002400     05  PRD-CLN-SHIFT-PERIOD         PIC X(10).
002500     05  PRD-CLN-MACHINE-NUMBER       PIC X(10).
002600     05  PRD-CLN-STYLE-DESCR          PIC X(30).
002700     05  PRD-CLN-RUN-TIME             PIC X(08).
002800     05  PRD-CLN-RPM                  PIC 9(05).
002900*           RUN TIME IN WHOLE SECONDS, FROM RUN-TIME (PASS 1)
003000     05  PRD-CLN-RUN-TIME-SECONDS     PIC S9(07).
003100*           PASS-3 METRICS - EFFICIENCY BAND FILTER OPERATES
003200*           ON THE CARRIED PRECISION SHOWN BELOW
003300     05  PRD-CLN-RT-PER-SPINDLE-SEC   PIC S9(07)V9(02).
003400     05  PRD-CLN-RT-PER-SPINDLE-HRS   PIC S9(04)V9(04).
003500     05  PRD-CLN-MACHINE-EFFICIENCY   PIC S9(03)V9(04).
003600*           FILLER
003700     05  FILLER                       PIC X(02).
