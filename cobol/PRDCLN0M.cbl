000100  IDENTIFICATION DIVISION.
000200 
000300  PROGRAM-ID. PRDCLN0M.
000400  AUTHOR. R T HARMON.
000500  INSTALLATION. CONSOLIDATED TEXTILE MILLS - DATA PROCESSING.
000600  DATE-WRITTEN. 02/19/87.
000700  DATE-COMPILED.
000800  SECURITY. COMPANY CONFIDENTIAL.
000900 
001000*****************************************************************
001100* CURRENT VERSION  :: A.00.08
001200* LAST CHANGED     :: 2015-02-20
001300* SHORT DESC       :: SPINNING ROOM PRODUCTION RECORD CLEANER -
001400* SHORT DESC       :: VALIDATION, DERIVED METRICS, REJECT RULES
001500*
001600* CHANGE HISTORY (UPDATE VERSION/DATE ABOVE WHEN YOU ADD A LINE)
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800*----------------------------------------------------------------*
001900* VER.    | DATE       | BY  | COMMENT                   TICKET  *
002000*---------|------------|-----|---------------------------|-------*
002100*A.00.00 |1987-02-19  | RTH | ORIGINAL - FIELD VALIDATION|PM0114 *
002200*        |            |     | AND RUN-TIME-SECONDS ONLY  |       *
002300*A.00.01 |1987-03-30  | RTH | FIXED RUN-TIME PARSE WHEN   |PM0126 *
002400*        |            |     | HOURS FIELD IS ALL ZEROS    |       *
002500*A.00.02 |1991-07-02  | DWS | STYLE-DESCR WIDENED TO 30   |PM0339 *
002600*        |            |     | BYTES TO MATCH NEW CODES    |       *
002700*A.00.03 |1993-01-11  | DWS | RPM CEILING RAISED WITH     |PM0450 *
002800*        |            |     | MILL 2 SPINDLE UPGRADE      |       *
002900*A.00.04 |1996-03-14  | KMB | ADDED MULTI-STYLE-SHIFT     |PM0601 *
003000*        |            |     | GROUP CHECK (COMMAND GC)    |       *
003100*A.00.05 |1998-11-30  | KMB | Y2K - DATE FIELD CONFIRMED  |PM0788 *
003200*        |            |     | CENTURY-SAFE, 4-DIGIT YEAR  |       *
003300*        |            |     | TEXT THROUGHOUT, NO CHANGE  |       *
003400*A.00.06 |2003-09-08  | LPQ | EFFICIENCY BAND BOUNDS MADE |PM0950 *
003500*        |            |     | OPERATOR-OVERRIDABLE        |       *
003600*A.00.07 |2009-05-06  | LPQ | ADDED PER-SPINDLE RUN-TIME  |PM1122 *
003700*        |            |     | DERIVATION (COMMAND D3) FOR |       *
003800*        |            |     | NEW EFFICIENCY REPORT       |       *
003900*A.00.08 |2015-02-20  | JQA | MACHINE-EFFICIENCY ROUNDING |PM1340 *
004000*        |            |     | CHANGED TO ROUND HALF-UP    |       *
004100*        |            |     | PER INTERNAL AUDIT FINDING  |       *
004200*----------------------------------------------------------------*
004300*
004400* PROGRAM DESCRIPTION
004500* --------------------
004600*
004700* PRDCLN0M IS THE RECORD-CLEANING ENGINE FOR THE SPINNING ROOM
004800* PRODUCTION BATCH. IT IS CALLED ONCE PER UNIT OF WORK BY THE
004900* DRIVER PRDDRV0O - NEVER RUN STAND-ALONE - AND CARRIES NO STATE
005000* BETWEEN CALLS EXCEPT WHAT THE CALLER PASSES IN LINK-REC.
005100*
005200* LINK-CMD SELECTS THE STEP:
005300*   HN - VALIDATE/NORMALIZE THE RAW FILE HEADER LINE
005400*   V1 - PASS 1: VALIDATE ONE RAW RECORD, COMPUTE RUN-TIME-SECONDS
005500*   GC - PASS 2: MULTI-STYLE-SHIFT GROUP CHECK FOR ONE GROUP
005600*   D3 - PASS 3: DERIVE PER-SPINDLE METRICS, APPLY EFFICIENCY BAND
005700*
005800******************************************************************
005900 
006000  ENVIRONMENT DIVISION.
006100  CONFIGURATION SECTION.
006200  SPECIAL-NAMES.
006300      SWITCH-15 IS VERSION-SWITCH
006400          ON STATUS IS SHOW-VERSION
006500      CLASS VALID-CHARACTERS IS "0123456789"
006600                       "abcdefghijklmnopqrstuvwxyz"
006700                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006800                       " .,;-_/".
006900 
007000  INPUT-OUTPUT SECTION.
007100  FILE-CONTROL.
007200 
007300  DATA DIVISION.
007400  FILE SECTION.
007500 
007600  WORKING-STORAGE SECTION.
007700*--------------------------------------------------------------------*
007800* COMP FIELDS: PREFIX C<N> WITH N = NUMBER OF DIGITS
007900*--------------------------------------------------------------------*
008000  01          COMP-FIELDS.
008100      05      C4-ANZ              PIC S9(04) COMP.
008200      05      C4-I1               PIC S9(04) COMP.
008300      05      C4-Q4               PIC S9(04) COMP.
008400      05      C4-R4                PIC S9(04) COMP.
008500      05      C4-Q100              PIC S9(04) COMP.
008600      05      C4-R100              PIC S9(04) COMP.
008700      05      C4-Q400              PIC S9(04) COMP.
008800      05      C4-R400              PIC S9(04) COMP.
008900 
009000      05      C4-X.
009100       10                         PIC X value low-value.
009200       10     C4-X2               PIC X.
009300      05      C4-NUM redefines C4-X
009400                                  PIC S9(04) COMP.
009500 
009600      05      C9-ANZ              PIC S9(09) COMP.
009650      05      FILLER              PIC X(02).
009700 
009800*--------------------------------------------------------------------*
009900* DISPLAY FIELDS: PREFIX D
010000*--------------------------------------------------------------------*
010100  01          DISPLAY-FIELDS.
010200      05      D-NUM2              PIC  9(02).
010300      05      D-NUM4              PIC -9(04).
010400      05      D-NUM7              PIC -9(07).
010450      05      FILLER              PIC X(02).
010500 
010600*--------------------------------------------------------------------*
010700* FIELDS WITH CONSTANT CONTENT: PREFIX K
010800*--------------------------------------------------------------------*
010900  01          CONSTANT-FIELDS.
011000      05      K-MODULE            PIC X(08)          VALUE "PRDCLN0M".
011050      05      K-COMPILE-DATE      PIC X(08)          VALUE "02/20/15".
011060      05      FILLER              PIC X(04).
011100      05      K-LF                PIC X              VALUE x"0A".
011200 
011300*----------------------------------------------------------------*
011400* CONDITIONAL FIELDS
011500*----------------------------------------------------------------*
011600  01          SWITCHES.
011700      05      PRG-STATUS          PIC 9.
011800           88 PRG-OK                          VALUE ZERO.
011900           88 PRG-NOK                         VALUE 1 THRU 9.
011950      05      FILLER              PIC X(01).
012000 
012100*--------------------------------------------------------------------*
012200* DATE VALIDATION WORK AREA
012300*--------------------------------------------------------------------*
012400  01          WS-DATE-WORK.
012500      05      WS-YYYY             PIC 9(04).
012600      05      WS-DD                PIC 9(02).
012700      05      WS-LEAP-SW           PIC X(01).
012800      05      WS-DAYS-IN-MONTH     PIC 9(02).
012850      05      FILLER              PIC X(01).
012900 
013000  01          WS-DIM-LITERAL       PIC X(24)
013100                                   VALUE "312831303130313130313031".
013200  01          WS-DIM-TABLE REDEFINES WS-DIM-LITERAL.
013300      05      WS-DIM-ENTRY         PIC 9(02) OCCURS 12 TIMES.
013400 
013500*--------------------------------------------------------------------*
013600* RUN-TIME VALIDATION WORK AREA
013700*--------------------------------------------------------------------*
013800  01          WS-RUNTIME-WORK.
013900      05      WS-RT-HH             PIC 9(02).
014000      05      WS-RT-MM             PIC 9(02).
014100      05      WS-RT-SS             PIC 9(02).
014150      05      FILLER              PIC X(02).
014200  01          WS-RUNTIME-6 REDEFINES WS-RUNTIME-WORK
014300                                   PIC 9(06).
014400 
014500*--------------------------------------------------------------------*
014600* HEADER NORMALIZATION WORK AREA (COMMAND HN)
014700*--------------------------------------------------------------------*
014800  01          WS-HEADER-AREA.
014900      05      WS-HDR-TEXT          PIC X(78).
015000      05      WS-HDR-COUNT-DATE    PIC S9(04) COMP.
015100      05      WS-HDR-COUNT-SHIFT   PIC S9(04) COMP.
015200      05      WS-HDR-COUNT-MACHINE PIC S9(04) COMP.
015300      05      WS-HDR-COUNT-STYLE   PIC S9(04) COMP.
015400      05      WS-HDR-COUNT-RUNTIME PIC S9(04) COMP.
015500      05      WS-HDR-COUNT-RPM     PIC S9(04) COMP.
015600      05      WS-HDR-MISSING-PTR   PIC S9(04) COMP.
015650      05      FILLER              PIC X(04).
015700 
015800*--------------------------------------------------------------------*
015900* DERIVED-METRIC WORK AREA (COMMAND D3)
016000*--------------------------------------------------------------------*
016100  01          WS-METRIC-WORK.
016200      05      WS-TOTAL-SHIFT-SECONDS PIC S9(07).
016250      05      FILLER              PIC X(02).
016300 
016400*--------------------------------------------------------------------*
016500* LINKAGE AREA PASSED TO PRDCLN0M BY THE DRIVER - COPYBOOKS
016600*--------------------------------------------------------------------*
016700 
016800  LINKAGE SECTION.
016900      COPY    PRDLNKC OF "=SPNLIB".
017000      COPY    PRDRAWC OF "=SPNLIB".
017100      COPY    PRDCLNC OF "=SPNLIB".
017200      COPY    PRDPARC OF "=SPNLIB".
017300 
017400  PROCEDURE DIVISION USING LINK-REC, PRD-RAW-RECORD, PRD-CLEAN-RECORD,
017500                           PRD-PARAMETERS.
017600 
017700******************************************************************
017800* CONTROL SECTION / COMMAND DISPATCH
017900******************************************************************
018000  A100-CONTROL SECTION.
018100  A100-00.
018200      IF  SHOW-VERSION
018300          DISPLAY K-MODULE " COMPILED: " K-COMPILE-DATE
018400      END-IF
018500 
018600      PERFORM C000-INIT
018700 
018800      EVALUATE LINK-CMD
018900         WHEN "HN"
019000              PERFORM S110-NORMALIZE-HEADER
019100 
019200         WHEN "V1"
019300              PERFORM S205-COPY-PASSTHROUGH-FIELDS
019400              PERFORM S210-VALIDATE-DATE
019500              IF LINK-REASON-NONE
019600                 PERFORM S220-VALIDATE-RUN-TIME
019700              END-IF
019800              IF LINK-REASON-NONE
019900                 PERFORM S230-VALIDATE-RPM
020000              END-IF
020100              IF LINK-REASON-NONE
020200                 PERFORM S240-CHECK-RPM-OUTLIER
020300              END-IF
020400 
020500         WHEN "GC"
020600              PERFORM S310-GROUP-CHECK-STYLES
020700 
020800         WHEN "D3"
020900              PERFORM S410-DERIVE-METRICS
021000              PERFORM S420-CHECK-EFFICIENCY-BAND
021100 
021200         WHEN OTHER
021300              PERFORM Z002-PROGERR
021400 
021500      END-EVALUATE
021600      .
021700  A100-99.
021800      EXIT.
021900 
022000******************************************************************
022100* INITIALIZE FIELDS AND STRUCTURES
022200******************************************************************
022300  C000-INIT SECTION.
022400  C000-00.
022500      INITIALIZE LINK-RESULT
022600                 LINK-AUX-INFO
022700      MOVE ZERO  TO LINK-RC
022800      .
022900  C000-99.
023000      EXIT.
023100 
023200******************************************************************
023300* COMMAND HN - NORMALIZE AND VALIDATE THE HEADER LINE
023400*
023500* THE RAW HEADER LINE ARRIVES IN PRD-RAW-RECORD (USED HERE AS
023600* 78-BYTE TEXT, NOT ITS STRUCTURED SUB-FIELDS). AN EMBEDDED LINE
023700* BREAK (K-LF) IN PLACE OF A BLANK IS REPLACED BY A BLANK BEFORE
023800* THE REQUIRED-FIELD SCAN, SO "SHIFT" LF "PERIOD" AND "RUN" LF
023900* "TIME" ARE RECOGNIZED THE SAME AS A NORMAL HEADER.
024000******************************************************************
024100  S110-NORMALIZE-HEADER SECTION.
024200  S110-00.
024300      MOVE PRD-RAW-RECORD TO WS-HDR-TEXT
024400      INSPECT WS-HDR-TEXT REPLACING ALL K-LF BY SPACE
024500 
024600      MOVE ZERO TO WS-HDR-COUNT-DATE,    WS-HDR-COUNT-SHIFT,
024700                   WS-HDR-COUNT-MACHINE, WS-HDR-COUNT-STYLE,
024800                   WS-HDR-COUNT-RUNTIME, WS-HDR-COUNT-RPM
024900 
025000      INSPECT WS-HDR-TEXT TALLYING WS-HDR-COUNT-DATE
025100                          FOR ALL "DATE"
025200      INSPECT WS-HDR-TEXT TALLYING WS-HDR-COUNT-SHIFT
025300                          FOR ALL "SHIFT"
025400      INSPECT WS-HDR-TEXT TALLYING WS-HDR-COUNT-MACHINE
025500                          FOR ALL "MACHINE"
025600      INSPECT WS-HDR-TEXT TALLYING WS-HDR-COUNT-STYLE
025700                          FOR ALL "STYLE"
025800      INSPECT WS-HDR-TEXT TALLYING WS-HDR-COUNT-RUNTIME
025900                          FOR ALL "RUN"
026000      INSPECT WS-HDR-TEXT TALLYING WS-HDR-COUNT-RPM
026100                          FOR ALL "RPM"
026200 
026300      MOVE SPACES TO LINK-MISSING-FIELDS
026400      MOVE ZERO   TO LINK-MISSING-COUNT
026500      MOVE 1      TO WS-HDR-MISSING-PTR
026600 
026700      PERFORM S111-CHECK-DATE-PRESENT
026800      PERFORM S112-CHECK-SHIFT-PRESENT
026900      PERFORM S113-CHECK-MACHINE-PRESENT
027000      PERFORM S114-CHECK-STYLE-PRESENT
027100      PERFORM S115-CHECK-RUNTIME-PRESENT
027200      PERFORM S116-CHECK-RPM-PRESENT
027300 
027400      IF LINK-MISSING-COUNT > ZERO
027500         MOVE 9999 TO LINK-RC
027600      ELSE
027700         MOVE ZERO TO LINK-RC
027800      END-IF
027900      .
028000  S110-99.
028100      EXIT.
028200 
028300  S111-CHECK-DATE-PRESENT.
028400      IF WS-HDR-COUNT-DATE = ZERO
028500         STRING "DATE "         DELIMITED BY SIZE
028600             INTO LINK-MISSING-FIELDS WITH POINTER WS-HDR-MISSING-PTR
028700         ADD 1 TO LINK-MISSING-COUNT
028800      END-IF
028900      .
029000  S112-CHECK-SHIFT-PRESENT.
029100      IF WS-HDR-COUNT-SHIFT = ZERO
029200         STRING "SHIFT-PERIOD " DELIMITED BY SIZE
029300             INTO LINK-MISSING-FIELDS WITH POINTER WS-HDR-MISSING-PTR
029400         ADD 1 TO LINK-MISSING-COUNT
029500      END-IF
029600      .
029700  S113-CHECK-MACHINE-PRESENT.
029800      IF WS-HDR-COUNT-MACHINE = ZERO
029900         STRING "MACHINE-NUMBER " DELIMITED BY SIZE
030000             INTO LINK-MISSING-FIELDS WITH POINTER WS-HDR-MISSING-PTR
030100         ADD 1 TO LINK-MISSING-COUNT
030200      END-IF
030300      .
030400  S114-CHECK-STYLE-PRESENT.
030500      IF WS-HDR-COUNT-STYLE = ZERO
030600         STRING "STYLE-DESCRIPTION " DELIMITED BY SIZE
030700             INTO LINK-MISSING-FIELDS WITH POINTER WS-HDR-MISSING-PTR
030800         ADD 1 TO LINK-MISSING-COUNT
030900      END-IF
031000      .
031100  S115-CHECK-RUNTIME-PRESENT.
031200      IF WS-HDR-COUNT-RUNTIME = ZERO
031300         STRING "RUN-TIME " DELIMITED BY SIZE
031400             INTO LINK-MISSING-FIELDS WITH POINTER WS-HDR-MISSING-PTR
031500         ADD 1 TO LINK-MISSING-COUNT
031600      END-IF
031700      .
031800  S116-CHECK-RPM-PRESENT.
031900      IF WS-HDR-COUNT-RPM = ZERO
032000         STRING "RPM " DELIMITED BY SIZE
032100             INTO LINK-MISSING-FIELDS WITH POINTER WS-HDR-MISSING-PTR
032200         ADD 1 TO LINK-MISSING-COUNT
032300      END-IF
032400      .
032500 
032600******************************************************************
032700* PASS 1 - MOVE RAW FIELDS INTO THE CLEANED RECORD
032800******************************************************************
032900  S205-COPY-PASSTHROUGH-FIELDS SECTION.
033000  S205-00.
033100      MOVE PRD-RAW-DATE            TO PRD-CLN-DATE
033200      MOVE PRD-RAW-SHIFT-PERIOD    TO PRD-CLN-SHIFT-PERIOD
033300      MOVE PRD-RAW-MACHINE-NUMBER  TO PRD-CLN-MACHINE-NUMBER
033400      MOVE PRD-RAW-STYLE-DESCR     TO PRD-CLN-STYLE-DESCR
033500      MOVE PRD-RAW-RUN-TIME        TO PRD-CLN-RUN-TIME
033600      SET LINK-REASON-NONE TO TRUE
033700      .
033800  S205-99.
033900      EXIT.
034000 
034100******************************************************************
034200* PASS 1 - VALIDATE DATE (YYYY-MM-DD, LEAP YEARS OBSERVED)
034300******************************************************************
034400  S210-VALIDATE-DATE SECTION.
034500  S210-00.
034600      IF  PRD-RAW-DATE-YYYY NUMERIC
034700      AND PRD-RAW-DATE-MM   NUMERIC
034800      AND PRD-RAW-DATE-DD   NUMERIC
034900          MOVE PRD-RAW-DATE-YYYY TO WS-YYYY
035000          MOVE PRD-RAW-DATE-MM   TO C4-I1
035100          MOVE PRD-RAW-DATE-DD   TO WS-DD
035200          IF  C4-I1 >= 1 AND C4-I1 <= 12
035300              DIVIDE WS-YYYY BY 4   GIVING C4-Q4   REMAINDER C4-R4
035400              DIVIDE WS-YYYY BY 100 GIVING C4-Q100 REMAINDER C4-R100
035500              DIVIDE WS-YYYY BY 400 GIVING C4-Q400 REMAINDER C4-R400
035600              IF  C4-R4 = ZERO
035700              AND (C4-R100 NOT = ZERO OR C4-R400 = ZERO)
035800                  MOVE "Y" TO WS-LEAP-SW
035900              ELSE
036000                  MOVE "N" TO WS-LEAP-SW
036100              END-IF
036200              MOVE WS-DIM-ENTRY(C4-I1) TO WS-DAYS-IN-MONTH
036300              IF C4-I1 = 2 AND WS-LEAP-SW = "Y"
036400                 ADD 1 TO WS-DAYS-IN-MONTH
036500              END-IF
036600              IF WS-DD >= 1 AND WS-DD <= WS-DAYS-IN-MONTH
036700                 SET LINK-REASON-NONE TO TRUE
036800              ELSE
036900                 SET LINK-REASON-BAD-DATE TO TRUE
037000              END-IF
037100          ELSE
037200              SET LINK-REASON-BAD-DATE TO TRUE
037300          END-IF
037400      ELSE
037500          SET LINK-REASON-BAD-DATE TO TRUE
037600      END-IF
037700      .
037800  S210-99.
037900      EXIT.
038000 
038100******************************************************************
038200* PASS 1 - VALIDATE RUN TIME (HH:MM:SS), COMPUTE SECONDS
038300******************************************************************
038400  S220-VALIDATE-RUN-TIME SECTION.
038500  S220-00.
038600      IF  PRD-RAW-RT-HH NUMERIC
038700      AND PRD-RAW-RT-MM NUMERIC
038800      AND PRD-RAW-RT-SS NUMERIC
038900          MOVE PRD-RAW-RT-HH TO WS-RT-HH
039000          MOVE PRD-RAW-RT-MM TO WS-RT-MM
039100          MOVE PRD-RAW-RT-SS TO WS-RT-SS
039200          IF WS-RT-MM <= 59 AND WS-RT-SS <= 59
039300             COMPUTE PRD-CLN-RUN-TIME-SECONDS =
039400                     (WS-RT-HH * 3600) + (WS-RT-MM * 60) + WS-RT-SS
039500             SET LINK-REASON-NONE TO TRUE
039600          ELSE
039700             SET LINK-REASON-BAD-RUNTIME TO TRUE
039800          END-IF
039900      ELSE
040000          SET LINK-REASON-BAD-RUNTIME TO TRUE
040100      END-IF
040200      .
040300  S220-99.
040400      EXIT.
040500 
040600******************************************************************
040700* PASS 1 - VALIDATE SPINDLE SPEED (MUST BE NUMERIC)
040800******************************************************************
040900  S230-VALIDATE-RPM SECTION.
041000  S230-00.
041100      IF  PRD-RAW-RPM NUMERIC
041200          MOVE PRD-RAW-RPM TO PRD-CLN-RPM
041300          SET LINK-REASON-NONE TO TRUE
041400      ELSE
041500          SET LINK-REASON-BAD-RPM TO TRUE
041600      END-IF
041700      .
041800  S230-99.
041900      EXIT.
042000 
042100******************************************************************
042200* PASS 1 - SPINDLE SPEED OUTLIER CHECK
042300******************************************************************
042400  S240-CHECK-RPM-OUTLIER SECTION.
042500  S240-00.
042600      IF  PRD-CLN-RPM > PRD-PAR-RPM-MAX
042700          SET LINK-REASON-RPM-OUTLIER TO TRUE
042800      ELSE
042900          SET LINK-REASON-NONE TO TRUE
043000      END-IF
043100      .
043200  S240-99.
043300      EXIT.
043400 
043500******************************************************************
043600* PASS 2 - MORE THAN ONE STYLE PER GROUP - DROP WHOLE GROUP
043700******************************************************************
043800  S310-GROUP-CHECK-STYLES SECTION.
043900  S310-00.
044000      IF  PRD-PAR-DROP-MULTI-STYLE-YES
044100      AND LINK-GC-DISTINCT-STYLES > 1
044200          SET LINK-VERDICT-DROP      TO TRUE
044300          SET LINK-REASON-MULTI-STYLE TO TRUE
044400      ELSE
044500          SET LINK-VERDICT-KEEP TO TRUE
044600          SET LINK-REASON-NONE  TO TRUE
044700      END-IF
044800      .
044900  S310-99.
045000      EXIT.
045100 
045200******************************************************************
045300* PASS 3 - DERIVE PER-SPINDLE AND MACHINE EFFICIENCY METRICS
045400******************************************************************
045500  S410-DERIVE-METRICS SECTION.
045600  S410-00.
045700      COMPUTE WS-TOTAL-SHIFT-SECONDS ROUNDED =
045800              PRD-PAR-SHIFT-HOURS * 3600
045900 
046000      COMPUTE PRD-CLN-RT-PER-SPINDLE-SEC ROUNDED =
046100              PRD-CLN-RUN-TIME-SECONDS / PRD-PAR-SPINDLES-PER-SIDE
046200 
046300      COMPUTE PRD-CLN-RT-PER-SPINDLE-HRS ROUNDED =
046400              PRD-CLN-RT-PER-SPINDLE-SEC / 3600
046500 
046600      COMPUTE PRD-CLN-MACHINE-EFFICIENCY ROUNDED =
046700              (PRD-CLN-RUN-TIME-SECONDS /
046800              (WS-TOTAL-SHIFT-SECONDS * PRD-PAR-SPINDLES-PER-SIDE)) * 100
046900      .
047000  S410-99.
047100      EXIT.
047200 
047300******************************************************************
047400* PASS 3 - CHECK EFFICIENCY BAND
047500******************************************************************
047600  S420-CHECK-EFFICIENCY-BAND SECTION.
047700  S420-00.
047800      IF  PRD-CLN-MACHINE-EFFICIENCY >= PRD-PAR-EFFICIENCY-MIN
047900      AND PRD-CLN-MACHINE-EFFICIENCY <= PRD-PAR-EFFICIENCY-MAX
048000          SET LINK-VERDICT-KEEP TO TRUE
048100          SET LINK-REASON-NONE  TO TRUE
048200      ELSE
048300          SET LINK-VERDICT-DROP   TO TRUE
048400          SET LINK-REASON-EFF-BAND TO TRUE
048500      END-IF
048600      .
048700  S420-99.
048800      EXIT.
048900 
049000******************************************************************
049100* PROGRAM ERROR HANDLING - UNKNOWN COMMAND RECEIVED
049200******************************************************************
049300  Z002-PROGERR SECTION.
049400  Z002-00.
049500      MOVE 9999 TO LINK-RC
049600      DISPLAY K-MODULE " - UNKNOWN COMMAND RECEIVED: " LINK-CMD
049700      .
049800  Z002-99.
049900      EXIT.
050000 
050100******************************************************************
050200* END OF SOURCE PROGRAM
050300******************************************************************
