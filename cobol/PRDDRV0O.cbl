000100  IDENTIFICATION DIVISION.
000200 
000300  PROGRAM-ID. PRDDRV0O.
000400  AUTHOR. R T HARMON.
000500  INSTALLATION. CONSOLIDATED TEXTILE MILLS - DATA PROCESSING.
000600  DATE-WRITTEN. 02/19/87.
000700  DATE-COMPILED.
000800  SECURITY. COMPANY CONFIDENTIAL.
000900 
001000*****************************************************************
001100* CURRENT VERSION  :: A.00.07
001200* LAST CHANGED     :: 2015-02-20
001300* SHORT DESC       :: SPINNING ROOM PRODUCTION BATCH - DRIVER FOR
001400* SHORT DESC       :: PRDCLN0M, 3-PASS CLEAN/GROUP/DERIVE FLOW
001500*
001600* CHANGE HISTORY (UPDATE VERSION/DATE ABOVE WHEN YOU ADD A LINE)
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800*----------------------------------------------------------------*
001900* VER.    | DATE       | BY  | COMMENT                   TICKET  *
002000*---------|------------|-----|---------------------------|-------*
002100*A.00.00 |1987-02-19  | RTH | ORIGINAL - PASS 1 ONLY,     |PM0114 *
002200*        |            |     | NO GROUPING, FIXED PARMS    |       *
002300*A.00.01 |1987-03-30  | RTH | RAW-PROD-FILE EMPTY-HEADER  |PM0126 *
002400*        |            |     | CHECK ADDED                 |       *
002500*A.00.02 |1991-07-02  | DWS | WORK TABLE WIDENED FOR NEW  |PM0339 *
002600*        |            |     | STYLE-DESCR LENGTH          |       *
002700*A.00.03 |1996-03-14  | KMB | ADDED PASS 2 - MULTI-STYLE  |PM0601 *
002800*        |            |     | SHIFT GROUPING (SORT + CTL  |       *
002900*        |            |     | BREAK OVER WORK TABLE)      |       *
003000*A.00.04 |1998-11-30  | KMB | Y2K - DATE TEXT COMPARISONS |PM0788 *
003100*        |            |     | IN SORT KEY CONFIRMED SAFE  |       *
003200*A.00.05 |2003-09-08  | LPQ | JOB PARAMETER CARD READER   |PM0950 *
003300*        |            |     | ADDED (PRD-PARM-FILE)       |       *
003400*A.00.06 |2009-05-06  | LPQ | ADDED PASS 3 - DERIVE/WRITE |PM1122 *
003500*        |            |     | STEP AND PER-REASON COUNTS  |       *
003600*A.00.07 |2015-02-20  | JQA | CLEAN-PROD-FILE HEADER LINE |PM1340 *
003700*        |            |     | ADDED FOR DOWNSTREAM LOAD   |       *
003800*----------------------------------------------------------------*
003900*
004000* PROGRAM DESCRIPTION
004100* --------------------
004200*
004300* PRDDRV0O IS THE JOB DRIVER FOR THE SPINNING ROOM PRODUCTION
004400* CLEANING BATCH. IT READS THE OPTIONAL PARAMETER CARD FILE,
004500* VALIDATES THE RAW FILE HEADER, THEN RUNS THE RAW PRODUCTION
004600* FILE THROUGH THREE PASSES, CALLING THE CLEANING ENGINE
004700* PRDCLN0M FOR EACH UNIT OF WORK:
004800*
004900*   PASS 1 - VALIDATE EACH RECORD, BUILD SURVIVOR WORK TABLE
005000*   PASS 2 - SORT WORK TABLE BY GROUP KEY, DROP MULTI-STYLE
005100*            SHIFT GROUPS (CONTROL BREAK)
005200*   PASS 3 - DERIVE PER-SPINDLE/EFFICIENCY METRICS, APPLY THE
005300*            EFFICIENCY BAND FILTER, WRITE CLEAN-PROD-FILE
005400*
005500* RUN-CONTROL STATISTICS ARE DISPLAYED AT END OF JOB.
005600*
005700******************************************************************
005800 
005900  ENVIRONMENT DIVISION.
006000  CONFIGURATION SECTION.
006100  SPECIAL-NAMES.
006200      SWITCH-15 IS VERSION-SWITCH
006300          ON STATUS IS SHOW-VERSION
006400      CLASS VALID-CHARACTERS IS "0123456789"
006500                       "abcdefghijklmnopqrstuvwxyz"
006600                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006700                       " .,;-_/".
006800 
006900  INPUT-OUTPUT SECTION.
007000  FILE-CONTROL.
007100      SELECT RAW-PROD-FILE   ASSIGN TO "RAWPROD"
007200          ORGANIZATION IS LINE SEQUENTIAL
007300          FILE STATUS IS WS-RAW-STATUS.
007400      SELECT CLEAN-PROD-FILE ASSIGN TO "CLNPROD"
007500          ORGANIZATION IS LINE SEQUENTIAL
007600          FILE STATUS IS WS-CLEAN-STATUS.
007700      SELECT PRD-PARM-FILE   ASSIGN TO "PARMCARD"
007800          ORGANIZATION IS LINE SEQUENTIAL
007900          FILE STATUS IS WS-PARM-STATUS.
008000 
008100  DATA DIVISION.
008200  FILE SECTION.
008300 
008400  FD  RAW-PROD-FILE.
008500  01  RAW-FILE-LINE                PIC X(100).
008600 
008700  FD  CLEAN-PROD-FILE.
008800  01  CLEAN-FILE-LINE              PIC X(150).
008900 
009000  FD  PRD-PARM-FILE.
009100*           FIXED CONTROL-CARD LAYOUT - SEE P120-APPLY-PARM-CARD
009200*           COL  1- 2  PARAMETER CODE (01-06, SEE 88-LEVELS BELOW)
009300*           COL  3-11  VALUE, 9(07)V9(02), ZERO-FILLED, NO PERIOD
009400*           COL    12  Y/N FLAG VALUE (CODE 06 ONLY)
009500*           COL 13-22  FILLER
009600  01  PARM-CARD-RECORD.
009700      05  PARM-CD                  PIC X(02).
009800      05  PARM-VALUE-NUM           PIC 9(07)V9(02).
009900      05  PARM-VALUE-FLAG          PIC X(01).
010000      05  FILLER                   PIC X(10).
010100 
010200  WORKING-STORAGE SECTION.
010300*--------------------------------------------------------------------*
010400* COMP FIELDS: PREFIX C<N> WITH N = NUMBER OF DIGITS
010500*--------------------------------------------------------------------*
010600  01          COMP-FIELDS.
010700      05      C4-ANZ              PIC S9(04) COMP.
010800      05      C4-I1               PIC S9(04) COMP.
010900      05      C4-I2                PIC S9(04) COMP.
011000      05      C4-J1                PIC S9(04) COMP.
011100      05      C4-LEN               PIC S9(04) COMP.
011200 
011300      05      C4-X.
011400       10                         PIC X value low-value.
011500       10     C4-X2               PIC X.
011600      05      C4-NUM redefines C4-X
011700                                  PIC S9(04) COMP.
011800 
011900      05      C9-ANZ              PIC S9(09) COMP.
012000 
012100      05      WS-WORK-COUNT        PIC S9(04) COMP.
012200      05      WS-DISTINCT-STYLES   PIC 9(04) COMP.
012300      05      WS-GROUP-START-IDX   PIC S9(04) COMP.
012400      05      WS-GROUP-END-IDX     PIC S9(04) COMP.
012500      05      FILLER               PIC X(02).
012600 
012700*--------------------------------------------------------------------*
012800* DISPLAY FIELDS: PREFIX D
012900*--------------------------------------------------------------------*
013000  01          DISPLAY-FIELDS.
013100      05      D-NUM2              PIC  9(02).
013200      05      D-NUM4              PIC -9(04).
013300      05      D-NUM7              PIC -9(07).
013400      05      FILLER              PIC X(02).
013500 
013600*--------------------------------------------------------------------*
013700* FIELDS WITH CONSTANT CONTENT: PREFIX K
013800*--------------------------------------------------------------------*
013900  01          CONSTANT-FIELDS.
014000      05      K-MODULE            PIC X(08)          VALUE "PRDDRV0O".
014100      05      K-COMPILE-DATE      PIC X(08)          VALUE "02/20/15".
014200      05      FILLER              PIC X(04).
014300 
014400*--------------------------------------------------------------------*
014500* CONDITIONAL FIELDS
014600*--------------------------------------------------------------------*
014700  01          SWITCHES.
014800      05      WS-RAW-STATUS       PIC X(02).
014900           88 RAW-OK                          VALUE "00".
015000           88 RAW-NOK                         VALUE "01" THRU "99".
015100      05      RAW-REC-STAT REDEFINES WS-RAW-STATUS.
015200          10  WS-RAW-STATUS1      PIC X.
015300              88 RAW-EOF                      VALUE "1".
015400              88 RAW-INVALID                  VALUE "2".
015500          10                      PIC X.
015600 
015700      05      WS-CLEAN-STATUS     PIC X(02).
015800           88 CLEAN-OK                        VALUE "00".
015900           88 CLEAN-NOK                       VALUE "01" THRU "99".
016000 
016100      05      WS-PARM-STATUS      PIC X(02).
016200           88 PARM-OK                         VALUE "00".
016300           88 PARM-EOF                        VALUE "10".
016400           88 PARM-NOK                        VALUE "01" THRU "09"
016500                                                      "11" THRU "99".
016600 
016700      05      WS-GROUP-SW         PIC X(01).
016800           88 WS-MORE-IN-GROUP                VALUE "Y".
016900           88 WS-NO-MORE-IN-GROUP             VALUE "N".
017000 
017100      05      WS-RAW-OPENED        PIC X(01)  VALUE "N".
017200           88 RAW-FILE-OPENED                 VALUE "Y".
017300      05      WS-CLEAN-OPENED      PIC X(01)  VALUE "N".
017400           88 CLEAN-FILE-OPENED                VALUE "Y".
017500 
017600      05      PRG-STATUS          PIC 9.
017700           88 PRG-OK                          VALUE ZERO.
017800           88 PRG-ABORT                       VALUE 2.
017900      05      FILLER              PIC X(02).
018000 
018100*--------------------------------------------------------------------*
018200* RUN STATISTICS - BUSINESS RULE 13 / END-OF-JOB REPORT
018300*--------------------------------------------------------------------*
018400  01          WS-STATS-COUNTERS.
018500      05      WS-STAT-READ         PIC S9(07) COMP.
018600      05      WS-STAT-WRITTEN      PIC S9(07) COMP.
018700      05      WS-STAT-REMOVED      PIC S9(07) COMP.
018800      05      WS-STAT-BAD-FIELD    PIC S9(07) COMP.
018900      05      WS-STAT-RPM-OUTLIER  PIC S9(07) COMP.
019000      05      WS-STAT-MULTI-STYLE  PIC S9(07) COMP.
019100      05      WS-STAT-EFF-BAND     PIC S9(07) COMP.
019200      05      FILLER               PIC X(02).
019300 
019400*--------------------------------------------------------------------*
019500* PASS-1 SURVIVOR WORK TABLE - SORTED AND GROUPED IN PASS 2
019600*--------------------------------------------------------------------*
019700  01          WS-WORK-AREA.
019800      05      WS-WORK-TABLE OCCURS 1 TO 9999 TIMES
019900                             DEPENDING ON WS-WORK-COUNT
020000                             INDEXED BY WS-WIX.
020100          10  WS-WRK-ENTRY.
020200              15  WS-WRK-DATE          PIC X(10).
020300              15  WS-WRK-SHIFT         PIC X(10).
020400              15  WS-WRK-MACHINE       PIC X(10).
020500              15  WS-WRK-STYLE         PIC X(30).
020600              15  WS-WRK-RUNTIME       PIC X(08).
020700              15  WS-WRK-RPM           PIC 9(05).
020800              15  WS-WRK-RUNTIME-SEC   PIC S9(07).
020900              15  FILLER               PIC X(02).
021000          10  WS-WRK-KEY REDEFINES WS-WRK-ENTRY.
021100              15  WS-WRK-KEY-TEXT      PIC X(30).
021200              15  FILLER               PIC X(52).
021300 
021400  01          WS-SWAP-HOLD              PIC X(82).
021500 
021600*--------------------------------------------------------------------*
021700* WORK AREA PASSED TO PRDCLN0M ON EVERY CALL - THIS PROGRAM IS THE
021800* TOP-LEVEL MAIN, SO THESE LIVE IN WORKING-STORAGE, NOT LINKAGE
021900*--------------------------------------------------------------------*
022000      COPY    PRDLNKC OF "=SPNLIB".
022100      COPY    PRDRAWC OF "=SPNLIB".
022200      COPY    PRDCLNC OF "=SPNLIB".
022300      COPY    PRDPARC OF "=SPNLIB".
022400 
022500  LINKAGE SECTION.
022600 
022700  PROCEDURE DIVISION.
022800 
022900******************************************************************
023000* CONTROL SECTION / JOB DRIVER
023100******************************************************************
023200  A100-CONTROL SECTION.
023300  A100-00.
023400      IF  SHOW-VERSION
023500          DISPLAY K-MODULE " COMPILED: " K-COMPILE-DATE
023600          STOP RUN
023700      END-IF
023800 
023900      PERFORM B000-INITIAL-PASS
024000 
024100      IF  PRG-ABORT
024200          CONTINUE
024300      ELSE
024400          PERFORM B100-PROCESS
024500      END-IF
024600 
024700      PERFORM B090-TERMINATION
024800      STOP RUN
024900      .
025000  A100-99.
025100      EXIT.
025200 
025300******************************************************************
025400* INITIAL PASS - PARAMETERS, FILE OPENS, HEADER CHECK
025500******************************************************************
025600  B000-INITIAL-PASS SECTION.
025700  B000-00.
025800      PERFORM C000-INIT
025900      PERFORM P100-GET-JOB-PARAMETER
026000      PERFORM P200-OPEN-RAW-FILE
026100      IF PRG-OK
026200         PERFORM P300-CHECK-HEADER
026300      END-IF
026400      IF PRG-OK
026500         PERFORM P260-OPEN-CLEAN-FILE
026600      END-IF
026700      IF PRG-OK
026800         PERFORM P250-WRITE-CLEAN-HEADER
026900      END-IF
027000      .
027100  B000-99.
027200      EXIT.
027300 
027400******************************************************************
027500* TERMINATION - CLOSE FILES, REPORT STATISTICS
027600******************************************************************
027700  B090-TERMINATION SECTION.
027800  B090-00.
027900      IF  PRG-ABORT
028000          DISPLAY K-MODULE " >>> JOB ABORTED - NO OUTPUT <<<"
028100      ELSE
028200          PERFORM P700-REPORT-STATISTICS
028300          DISPLAY K-MODULE " >>> JOB COMPLETED NORMALLY <<<"
028400      END-IF
028500 
028600      IF  RAW-FILE-OPENED
028700          CLOSE RAW-PROD-FILE
028800      END-IF
028900      IF  CLEAN-FILE-OPENED
029000          CLOSE CLEAN-PROD-FILE
029100      END-IF
029200      .
029300  B090-99.
029400      EXIT.
029500 
029600******************************************************************
029700* PROCESS - THE THREE CLEANING PASSES
029800******************************************************************
029900  B100-PROCESS SECTION.
030000  B100-00.
030100      PERFORM P400-PASS1-VALIDATE
030200      PERFORM P500-SORT-WORK-TABLE
030300      PERFORM P600-GROUP-AND-WRITE
030400      .
030500  B100-99.
030600      EXIT.
030700 
030800******************************************************************
030900* INITIALIZE FIELDS AND STRUCTURES
031000******************************************************************
031100  C000-INIT SECTION.
031200  C000-00.
031300      INITIALIZE SWITCHES
031400      INITIALIZE WS-STATS-COUNTERS
031500      MOVE ZERO TO WS-WORK-COUNT
031600      .
031700  C000-99.
031800      EXIT.
031900 
032000******************************************************************
032100* READ OPERATOR PARAMETER-CARD FILE (OPTIONAL - DEFAULTS APPLY
032200* WHEN THE FILE IS ABSENT OR A CODE IS NOT SUPPLIED)
032300******************************************************************
032400  P100-GET-JOB-PARAMETER SECTION.
032500  P100-00.
032600      OPEN INPUT PRD-PARM-FILE
032700      IF  PARM-OK
032800          PERFORM P110-READ-PARM-CARD
032900          PERFORM P120-APPLY-PARM-CARD
033000              UNTIL PARM-EOF
033100          CLOSE PRD-PARM-FILE
033200      END-IF
033300      .
033400  P100-99.
033500      EXIT.
033600 
033700  P110-READ-PARM-CARD SECTION.
033800  P110-00.
033900      READ PRD-PARM-FILE
034000          AT END SET PARM-EOF TO TRUE
034100      END-READ
034200      .
034300  P110-99.
034400      EXIT.
034500 
034600  P120-APPLY-PARM-CARD SECTION.
034700  P120-00.
034800      EVALUATE TRUE
034900         WHEN PARM-CD = "01"
035000              MOVE PARM-VALUE-NUM TO PRD-PAR-RPM-MAX
035100         WHEN PARM-CD = "02"
035200              MOVE PARM-VALUE-NUM TO PRD-PAR-EFFICIENCY-MIN
035300         WHEN PARM-CD = "03"
035400              MOVE PARM-VALUE-NUM TO PRD-PAR-EFFICIENCY-MAX
035500         WHEN PARM-CD = "04"
035600              MOVE PARM-VALUE-NUM TO PRD-PAR-SPINDLES-PER-SIDE
035700         WHEN PARM-CD = "05"
035800              MOVE PARM-VALUE-NUM TO PRD-PAR-SHIFT-HOURS
035900         WHEN PARM-CD = "06"
036000              MOVE PARM-VALUE-FLAG TO PRD-PAR-DROP-MULTI-STYLE
036100         WHEN OTHER
036200              CONTINUE
036300      END-EVALUATE
036400      PERFORM P110-READ-PARM-CARD
036500      .
036600  P120-99.
036700      EXIT.
036800 
036900******************************************************************
037000* OPEN RAW-PROD-FILE
037100******************************************************************
037200  P200-OPEN-RAW-FILE SECTION.
037300  P200-00.
037400      OPEN INPUT RAW-PROD-FILE
037500      IF  RAW-OK
037600          SET RAW-FILE-OPENED TO TRUE
037700      ELSE
037800          DISPLAY K-MODULE " - CANNOT OPEN RAW-PROD-FILE, STATUS "
037900                  WS-RAW-STATUS
038000          SET PRG-ABORT TO TRUE
038100      END-IF
038200      .
038300  P200-99.
038400      EXIT.
038500 
038600******************************************************************
038700* WRITE CLEAN-PROD-FILE HEADER LINE (NORMALIZED COLUMN NAMES)
038800******************************************************************
038900  P250-WRITE-CLEAN-HEADER SECTION.
039000  P250-00.
039100      MOVE SPACES TO CLEAN-FILE-LINE
039200      STRING "DATE"                         DELIMITED BY SIZE
039300             " "                            DELIMITED BY SIZE
039400             "SHIFT_PERIOD"                 DELIMITED BY SIZE
039500             " "                            DELIMITED BY SIZE
039600             "MACHINE-NUMBER"               DELIMITED BY SIZE
039700             " "                            DELIMITED BY SIZE
039800             "STYLE-DESCRIPTION"            DELIMITED BY SIZE
039900             " "                            DELIMITED BY SIZE
040000             "RUN_TIME"                     DELIMITED BY SIZE
040100             " "                            DELIMITED BY SIZE
040200             "RPM"                          DELIMITED BY SIZE
040300             " "                            DELIMITED BY SIZE
040400             "RUN-TIME-SECONDS"             DELIMITED BY SIZE
040500             " "                            DELIMITED BY SIZE
040600             "RUN-TIME-PER-SPINDLE-SECONDS" DELIMITED BY SIZE
040700             " "                            DELIMITED BY SIZE
040800             "RUN-TIME-PER-SPINDLE-HOURS"   DELIMITED BY SIZE
040900             " "                            DELIMITED BY SIZE
041000             "MACHINE-EFFICIENCY"           DELIMITED BY SIZE
041100          INTO CLEAN-FILE-LINE
041200      WRITE CLEAN-FILE-LINE
041300      .
041400  P250-99.
041500      EXIT.
041600 
041700******************************************************************
041800* OPEN CLEAN-PROD-FILE (ONLY REACHED WHEN THE HEADER CHECK PASSED)
041900******************************************************************
042000  P260-OPEN-CLEAN-FILE SECTION.
042100  P260-00.
042200      OPEN OUTPUT CLEAN-PROD-FILE
042300      IF  CLEAN-OK
042400          SET CLEAN-FILE-OPENED TO TRUE
042500      ELSE
042600          DISPLAY K-MODULE " - CANNOT OPEN CLEAN-PROD-FILE, STATUS "
042700                  WS-CLEAN-STATUS
042800          SET PRG-ABORT TO TRUE
042900      END-IF
043000      .
043100  P260-99.
043200      EXIT.
043300 
043400******************************************************************
043500* VALIDATE THE RAW FILE HEADER LINE (CALLS PRDCLN0M COMMAND HN) -
043600* JOB ABORTS WITH NO OUTPUT WHEN A REQUIRED FIELD IS MISSING
043700******************************************************************
043800  P300-CHECK-HEADER SECTION.
043900  P300-00.
044000      READ RAW-PROD-FILE
044100          AT END SET RAW-EOF TO TRUE
044200      END-READ
044300      IF  RAW-EOF
044400          DISPLAY K-MODULE " - RAW-PROD-FILE IS EMPTY, NO HEADER LINE"
044500          SET PRG-ABORT TO TRUE
044600      ELSE
044700          MOVE RAW-FILE-LINE(1:78) TO PRD-RAW-RECORD
044800          MOVE "HN"                TO LINK-CMD
044900          CALL "PRDCLN0M" USING LINK-REC, PRD-RAW-RECORD,
045000                                 PRD-CLEAN-RECORD, PRD-PARAMETERS
045100          IF  LINK-RC NOT = ZERO
045200              DISPLAY K-MODULE
045300                      " - REQUIRED FIELDS MISSING FROM HEADER: "
045400                      LINK-MISSING-FIELDS
045500              SET PRG-ABORT TO TRUE
045600          END-IF
045700      END-IF
045800      .
045900  P300-99.
046000      EXIT.
046100 
046200******************************************************************
046300* PASS 1 - VALIDATE EVERY RAW RECORD, BUILD SURVIVOR WORK TABLE
046400******************************************************************
046500  P400-PASS1-VALIDATE SECTION.
046600  P400-00.
046700      MOVE ZERO TO WS-WORK-COUNT
046800      PERFORM P410-READ-RAW-RECORD
046900      PERFORM P420-VALIDATE-ONE-RECORD
047000          UNTIL RAW-EOF
047100      .
047200  P400-99.
047300      EXIT.
047400 
047500  P410-READ-RAW-RECORD SECTION.
047600  P410-00.
047700      READ RAW-PROD-FILE
047800          AT END SET RAW-EOF TO TRUE
047900      END-READ
048000      .
048100  P410-99.
048200      EXIT.
048300 
048400  P420-VALIDATE-ONE-RECORD SECTION.
048500  P420-00.
048600      ADD 1 TO WS-STAT-READ
048700      MOVE RAW-FILE-LINE(1:78) TO PRD-RAW-RECORD
048800      MOVE "V1"                TO LINK-CMD
048900      CALL "PRDCLN0M" USING LINK-REC, PRD-RAW-RECORD,
049000                             PRD-CLEAN-RECORD, PRD-PARAMETERS
049100      IF  LINK-REASON-NONE
049200          PERFORM P430-ADD-TO-WORK-TABLE
049300      ELSE
049400          PERFORM P440-COUNT-PASS1-REJECT
049500      END-IF
049600      PERFORM P410-READ-RAW-RECORD
049700      .
049800  P420-99.
049900      EXIT.
050000 
050100  P430-ADD-TO-WORK-TABLE SECTION.
050200  P430-00.
050300      ADD 1 TO WS-WORK-COUNT
050400      SET WS-WIX TO WS-WORK-COUNT
050500      MOVE PRD-CLN-DATE               TO WS-WRK-DATE(WS-WIX)
050600      MOVE PRD-CLN-SHIFT-PERIOD       TO WS-WRK-SHIFT(WS-WIX)
050700      MOVE PRD-CLN-MACHINE-NUMBER     TO WS-WRK-MACHINE(WS-WIX)
050800      MOVE PRD-CLN-STYLE-DESCR        TO WS-WRK-STYLE(WS-WIX)
050900      MOVE PRD-CLN-RUN-TIME           TO WS-WRK-RUNTIME(WS-WIX)
051000      MOVE PRD-CLN-RPM                TO WS-WRK-RPM(WS-WIX)
051100      MOVE PRD-CLN-RUN-TIME-SECONDS   TO WS-WRK-RUNTIME-SEC(WS-WIX)
051200      .
051300  P430-99.
051400      EXIT.
051500 
051600  P440-COUNT-PASS1-REJECT SECTION.
051700  P440-00.
051800      IF  LINK-REASON-RPM-OUTLIER
051900          ADD 1 TO WS-STAT-RPM-OUTLIER
052000      ELSE
052100          ADD 1 TO WS-STAT-BAD-FIELD
052200      END-IF
052300      .
052400  P440-99.
052500      EXIT.
052600 
052700******************************************************************
052800* PASS 2, STEP 1 - SORT SURVIVOR WORK TABLE BY GROUP KEY
052900* (DATE, SHIFT-PERIOD, MACHINE-NUMBER) - MANUAL EXCHANGE SORT
053000******************************************************************
053100  P500-SORT-WORK-TABLE SECTION.
053200  P500-00.
053300      IF  WS-WORK-COUNT > 1
053400          PERFORM P510-SORT-PASS
053500              VARYING C4-I1 FROM 1 BY 1
053600              UNTIL C4-I1 > WS-WORK-COUNT - 1
053700      END-IF
053800      .
053900  P500-99.
054000      EXIT.
054100 
054200  P510-SORT-PASS SECTION.
054300  P510-00.
054400      PERFORM P520-COMPARE-SWAP
054500          VARYING C4-J1 FROM 1 BY 1
054600          UNTIL C4-J1 > WS-WORK-COUNT - C4-I1
054700      .
054800  P510-99.
054900      EXIT.
055000 
055100  P520-COMPARE-SWAP SECTION.
055200  P520-00.
055300      IF  WS-WRK-KEY-TEXT(C4-J1) > WS-WRK-KEY-TEXT(C4-J1 + 1)
055400          PERFORM P530-SWAP-ENTRIES
055500      END-IF
055600      .
055700  P520-99.
055800      EXIT.
055900 
056000  P530-SWAP-ENTRIES SECTION.
056100  P530-00.
056200      MOVE WS-WRK-ENTRY(C4-J1)       TO WS-SWAP-HOLD
056300      MOVE WS-WRK-ENTRY(C4-J1 + 1)   TO WS-WRK-ENTRY(C4-J1)
056400      MOVE WS-SWAP-HOLD              TO WS-WRK-ENTRY(C4-J1 + 1)
056500      .
056600  P530-99.
056700      EXIT.
056800 
056900******************************************************************
057000* PASS 2, STEP 2 / PASS 3 - CONTROL BREAK OVER THE SORTED WORK
057100* TABLE; ONE GROUP AT A TIME: STYLE CHECK, THEN DERIVE + WRITE
057200******************************************************************
057300  P600-GROUP-AND-WRITE SECTION.
057400  P600-00.
057500      MOVE 1 TO C4-I1
057600      PERFORM P610-PROCESS-ONE-GROUP
057700          UNTIL C4-I1 > WS-WORK-COUNT
057800      .
057900  P600-99.
058000      EXIT.
058100 
058200  P610-PROCESS-ONE-GROUP SECTION.
058300  P610-00.
058400      MOVE C4-I1 TO WS-GROUP-START-IDX
058500      MOVE C4-I1 TO WS-GROUP-END-IDX
058600      MOVE 1     TO WS-DISTINCT-STYLES
058700      SET WS-MORE-IN-GROUP TO TRUE
058800 
058900      PERFORM P620-EXTEND-GROUP
059000          UNTIL WS-NO-MORE-IN-GROUP
059100 
059200      PERFORM P630-COUNT-DISTINCT-STYLES
059300          VARYING C4-I2 FROM WS-GROUP-START-IDX BY 1
059400          UNTIL C4-I2 > WS-GROUP-END-IDX
059500 
059600      MOVE WS-DISTINCT-STYLES TO LINK-GC-DISTINCT-STYLES
059700      MOVE "GC"                TO LINK-CMD
059800      CALL "PRDCLN0M" USING LINK-REC, PRD-RAW-RECORD,
059900                             PRD-CLEAN-RECORD, PRD-PARAMETERS
060000 
060100      IF  LINK-VERDICT-DROP
060200          COMPUTE C9-ANZ = WS-GROUP-END-IDX - WS-GROUP-START-IDX + 1
060300          ADD C9-ANZ TO WS-STAT-MULTI-STYLE
060400      ELSE
060500          PERFORM P640-DERIVE-AND-WRITE-GROUP
060600              VARYING C4-I2 FROM WS-GROUP-START-IDX BY 1
060700              UNTIL C4-I2 > WS-GROUP-END-IDX
060800      END-IF
060900 
061000      COMPUTE C4-I1 = WS-GROUP-END-IDX + 1
061100      .
061200  P610-99.
061300      EXIT.
061400 
061500  P620-EXTEND-GROUP SECTION.
061600  P620-00.
061700      IF  WS-GROUP-END-IDX = WS-WORK-COUNT
061800          SET WS-NO-MORE-IN-GROUP TO TRUE
061900      ELSE
062000          IF  WS-WRK-KEY-TEXT(WS-GROUP-END-IDX + 1) =
062100              WS-WRK-KEY-TEXT(WS-GROUP-START-IDX)
062200              ADD 1 TO WS-GROUP-END-IDX
062300          ELSE
062400              SET WS-NO-MORE-IN-GROUP TO TRUE
062500          END-IF
062600      END-IF
062700      .
062800  P620-99.
062900      EXIT.
063000 
063100  P630-COUNT-DISTINCT-STYLES SECTION.
063200  P630-00.
063300      IF  WS-WRK-STYLE(C4-I2) NOT = WS-WRK-STYLE(WS-GROUP-START-IDX)
063400          MOVE 2 TO WS-DISTINCT-STYLES
063500      END-IF
063600      .
063700  P630-99.
063800      EXIT.
063900 
064000  P640-DERIVE-AND-WRITE-GROUP SECTION.
064100  P640-00.
064200      MOVE WS-WRK-DATE(C4-I2)             TO PRD-CLN-DATE
064300      MOVE WS-WRK-SHIFT(C4-I2)            TO PRD-CLN-SHIFT-PERIOD
064400      MOVE WS-WRK-MACHINE(C4-I2)          TO PRD-CLN-MACHINE-NUMBER
064500      MOVE WS-WRK-STYLE(C4-I2)            TO PRD-CLN-STYLE-DESCR
064600      MOVE WS-WRK-RUNTIME(C4-I2)          TO PRD-CLN-RUN-TIME
064700      MOVE WS-WRK-RPM(C4-I2)              TO PRD-CLN-RPM
064800      MOVE WS-WRK-RUNTIME-SEC(C4-I2)      TO PRD-CLN-RUN-TIME-SECONDS
064900 
065000      MOVE "D3" TO LINK-CMD
065100      CALL "PRDCLN0M" USING LINK-REC, PRD-RAW-RECORD,
065200                             PRD-CLEAN-RECORD, PRD-PARAMETERS
065300 
065400      IF  LINK-VERDICT-KEEP
065500          PERFORM P650-WRITE-CLEAN-RECORD
065600      ELSE
065700          ADD 1 TO WS-STAT-EFF-BAND
065800      END-IF
065900      .
066000  P640-99.
066100      EXIT.
066200 
066300  P650-WRITE-CLEAN-RECORD SECTION.
066400  P650-00.
066500      PERFORM P660-FORMAT-CLEAN-LINE
066600      WRITE CLEAN-FILE-LINE
066700      IF  CLEAN-OK
066800          ADD 1 TO WS-STAT-WRITTEN
066900      ELSE
067000          PERFORM Z800-FILE-ERROR
067100      END-IF
067200      .
067300  P650-99.
067400      EXIT.
067500 
067600  P660-FORMAT-CLEAN-LINE SECTION.
067700  P660-00.
067800      MOVE SPACES TO CLEAN-FILE-LINE
067900      STRING PRD-CLN-DATE                  DELIMITED BY SIZE
068000             " "                           DELIMITED BY SIZE
068100             PRD-CLN-SHIFT-PERIOD          DELIMITED BY SIZE
068200             " "                           DELIMITED BY SIZE
068300             PRD-CLN-MACHINE-NUMBER        DELIMITED BY SIZE
068400             " "                           DELIMITED BY SIZE
068500             PRD-CLN-STYLE-DESCR           DELIMITED BY SIZE
068600             " "                           DELIMITED BY SIZE
068700             PRD-CLN-RUN-TIME              DELIMITED BY SIZE
068800             " "                           DELIMITED BY SIZE
068900             PRD-CLN-RPM                   DELIMITED BY SIZE
069000             " "                           DELIMITED BY SIZE
069100             PRD-CLN-RUN-TIME-SECONDS      DELIMITED BY SIZE
069200             " "                           DELIMITED BY SIZE
069300             PRD-CLN-RT-PER-SPINDLE-SEC    DELIMITED BY SIZE
069400             " "                           DELIMITED BY SIZE
069500             PRD-CLN-RT-PER-SPINDLE-HRS    DELIMITED BY SIZE
069600             " "                           DELIMITED BY SIZE
069700             PRD-CLN-MACHINE-EFFICIENCY    DELIMITED BY SIZE
069800          INTO CLEAN-FILE-LINE
069900      .
070000  P660-99.
070100      EXIT.
070200 
070300******************************************************************
070400* END-OF-JOB STATISTICS (BUSINESS RULE 13)
070500******************************************************************
070600  P700-REPORT-STATISTICS SECTION.
070700  P700-00.
070800      COMPUTE WS-STAT-REMOVED = WS-STAT-READ - WS-STAT-WRITTEN
070900 
071000      MOVE WS-STAT-READ         TO D-NUM7
071100      DISPLAY K-MODULE " - RECORDS READ.........: " D-NUM7
071200      MOVE WS-STAT-WRITTEN       TO D-NUM7
071300      DISPLAY K-MODULE " - RECORDS WRITTEN......: " D-NUM7
071400      MOVE WS-STAT-REMOVED       TO D-NUM7
071500      DISPLAY K-MODULE " - RECORDS REMOVED......: " D-NUM7
071600      MOVE WS-STAT-BAD-FIELD     TO D-NUM7
071700      DISPLAY K-MODULE " - REJECTED - BAD FIELD.: " D-NUM7
071800      MOVE WS-STAT-RPM-OUTLIER   TO D-NUM7
071900      DISPLAY K-MODULE " - REJECTED - RPM OUTLR.: " D-NUM7
072000      MOVE WS-STAT-MULTI-STYLE   TO D-NUM7
072100      DISPLAY K-MODULE " - REJECTED - MULTISTYLE: " D-NUM7
072200      MOVE WS-STAT-EFF-BAND      TO D-NUM7
072300      DISPLAY K-MODULE " - REJECTED - EFF BAND..: " D-NUM7
072400      .
072500  P700-99.
072600      EXIT.
072700 
072800******************************************************************
072900* FILE I/O ERROR HANDLING
073000******************************************************************
073100  Z800-FILE-ERROR SECTION.
073200  Z800-00.
073300      DISPLAY K-MODULE " - FILE I/O ERROR, ABORTING JOB"
073400      SET PRG-ABORT TO TRUE
073500      .
073600  Z800-99.
073700      EXIT.
073800 
073900******************************************************************
074000* END OF SOURCE PROGRAM
074100******************************************************************
