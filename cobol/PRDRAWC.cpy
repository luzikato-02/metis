000100******************************************************************
000200* COPYBOOK    :: PRDRAWC
000300* DESCRIPTION :: RECORD LAYOUT - RAW SPINNING ROOM PRODUCTION FILE
000400*
000500*----------------------------------------------------------------*
000600* VER.   | DATE       | BY  | COMMENT                    TICKET  *
000700*--------|------------|-----|----------------------------|-------*
000800*A.00.00|1987-02-19  | RTH | ORIGINAL LAYOUT             |PM0114 *
000900*A.00.01|1991-07-02  | DWS | ADDED STYLE-DESCR WIDTH     |PM0339 *
001000*A.00.02|1998-11-30  | KMB | Y2K - DATE FIELD VERIFIED   |PM0788 *
001100*                     |     | (TEXT JJJJ-MM-TT, NO CHANGE)|       *
001200*A.00.03|2009-05-06  | LPQ | REDEFINES FOR DATE/RUNTIME  |PM1122 *
001300*                     |     | ADDED FOR CLEANING PASS    |       *
001400*----------------------------------------------------------------*
001500*
001600* ONE RECORD = ONE MACHINE-SHIFT OBSERVATION FROM SPINNING ROOM
001700* PRODUCTION (DATE, SHIFT, MACHINE, STYLE, RUN TIME, SPINDLE
001800* SPEED). SOURCE IS A SEQUENTIAL TEXT FILE RAW-PROD-FILE WITH A
001900* HEADER LINE, FIXED RECORD LENGTH 78 BYTES.
002000*
002100* THE HEADER LINE MAY CARRY TWO FIELD NAMES WITH AN EMBEDDED LINE
002200* BREAK IN PLACE OF A BLANK ("SHIFT" LF "PERIOD", "RUN" LF "TIME")
002300* - PRDCLN0M (COMMAND HN) DETECTS AND NORMALIZES THESE TO
002400* SHIFT_PERIOD AND RUN_TIME - SEE CONSTANT K-LF THERE.
002500*
002600******************************************************************
002700 01  PRD-RAW-RECORD.
002800*           PRODUCTION DATE - MUST BE A VALID CALENDAR DATE
002900*           YYYY-MM-DD, OTHERWISE THE RECORD IS REJECTED
003000     05  PRD-RAW-DATE                PIC X(10).
003100     05  PRD-RAW-DATE-R REDEFINES PRD-RAW-DATE.
003200         10  PRD-RAW-DATE-YYYY       PIC X(04).
003300         10  FILLER                 PIC X      VALUE '-'.
003400         10  PRD-RAW-DATE-MM         PIC X(02).
003500         10  FILLER                 PIC X      VALUE '-'.
003600         10  PRD-RAW-DATE-DD         PIC X(02).
003700*           SHIFT LABEL (FREE TEXT) - PART OF THE GROUPING KEY
003800*           USED BY THE MULTI-STYLE-SHIFT ELIMINATION PASS
003900     05  PRD-RAW-SHIFT-PERIOD        PIC X(10).
004000*           MACHINE IDENTIFIER - PART OF THE GROUPING KEY
004100     05  PRD-RAW-MACHINE-NUMBER      PIC X(10).
004200*           YARN/STYLE PRODUCED DURING THE SHIFT
004300     05  PRD-RAW-STYLE-DESCR         PIC X(30).
004400*           ACCUMULATED RUN TIME HH:MM:SS - HOURS MAY RUN
004500*           PAST 23, MUST PARSE OR THE RECORD IS REJECTED
004600     05  PRD-RAW-RUN-TIME            PIC X(08).
004700     05  PRD-RAW-RUN-TIME-R REDEFINES PRD-RAW-RUN-TIME.
004800         10  PRD-RAW-RT-HH           PIC X(02).
004900         10  FILLER                 PIC X      VALUE ':'.
005000         10  PRD-RAW-RT-MM           PIC X(02).
005100         10  FILLER                 PIC X      VALUE ':'.
005200         10  PRD-RAW-RT-SS           PIC X(02).
005300*           SPINDLE SPEED (RPM), ARRIVES AS TEXT - MUST BE
005400*           NUMERIC, OTHERWISE THE RECORD IS REJECTED
005500     05  PRD-RAW-RPM                 PIC X(05).
005600*           FILLER TO PAD OUT TO 78-BYTE RECORD LENGTH
005700     05  FILLER                      PIC X(05).
