000100******************************************************************
000200* COPYBOOK    :: PRDPARC
000300* DESCRIPTION :: PRODUCTION-CLEANING RUN PARAMETERS AND DEFAULTS
000400*
000500*----------------------------------------------------------------*
000600* VER.   | DATE       | BY  | COMMENT                    TICKET  *
000700*--------|------------|-----|----------------------------|-------*
000800*A.00.00|1987-02-19  | RTH | ORIGINAL LAYOUT             |PM0114 *
000900*A.00.01|2009-05-06  | LPQ | ADDED DROP-MULTI-STYLE FLAG |PM1122 *
001000*----------------------------------------------------------------*
001100*
001200* DEFAULT VALUES APPLY UNTIL THE OPERATOR OVERRIDES THEM THROUGH
001300* THE PARAMETER-CARD FILE PRD-PARM-FILE (FIXED CONTROL-CARD
001400* LAYOUT, CODES 01-06) - SEE PRDDRV0O PARAGRAPH P120-APPLY-PARM-CARD.
001500*
001600******************************************************************
001700 01  PRD-PARAMETERS.
001800*           PLAUSIBLE UPPER LIMIT OF SPINDLE SPEED - RECORDS
001900*           ABOVE IT ARE TREATED AS OUTLIERS
002000     05  PRD-PAR-RPM-MAX              PIC 9(05)       VALUE 10000.
002100*           ACCEPTABLE EFFICIENCY BAND (PERCENT), BOTH BOUNDS
002200*           INCLUSIVE
002300     05  PRD-PAR-EFFICIENCY-MIN       PIC 9(03)V9(02) VALUE 75.00.
002400     05  PRD-PAR-EFFICIENCY-MAX       PIC 9(03)V9(02) VALUE 100.00.
002500*           SPINDLE COUNT PER MACHINE SIDE, USED TO NORMALIZE
002600*           RUN TIME
002700     05  PRD-PAR-SPINDLES-PER-SIDE    PIC 9(03)       VALUE 84.
002800*           NOMINAL SHIFT LENGTH IN HOURS
002900     05  PRD-PAR-SHIFT-HOURS          PIC 9(02)V9(02) VALUE 8.00.
003000*           Y = DROP EVERY RECORD OF A DATE/SHIFT/MACHINE GROUP
003100*           THAT RAN MORE THAN ONE DISTINCT STYLE; N = KEEP THEM
003200*           (OPERATOR PARAMETER KEEP-MULTI-STYLE INVERTS THIS)
003300     05  PRD-PAR-DROP-MULTI-STYLE     PIC X(01)       VALUE 'Y'.
003400         88  PRD-PAR-DROP-MULTI-STYLE-YES             VALUE 'Y'.
003500         88  PRD-PAR-DROP-MULTI-STYLE-NO              VALUE 'N'.
003600*           FILLER
003700     05  FILLER                       PIC X(04).
